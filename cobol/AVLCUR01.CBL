000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. AVLCUR01.
000300 AUTHOR. V BARTLETT.
000400 INSTALLATION. ACCOUNTING SYSTEMS GROUP.
000500 DATE-WRITTEN. 03/23/99.
000600 DATE-COMPILED.
000700 SECURITY. NONE.
000800*---------------------------------------------------------
000900* Available-currencies run.  Scans the Treasury exchange
001000* rate reference file for every rate published within the
001100* trailing six months of the run date, and writes the
001200* distinct currency codes, sorted ascending, one per line.
001300* AP runs this before keying a day's conversion requests so
001400* they know which currency codes are good to ask for.
001500*
001600* Distinct-sorted is done the SLSRPT04 way -- SORT the
001700* extracted codes through a work file instead of building
001800* an in-memory table, since there's no set limit on how
001900* many codes Treasury might be publishing.
002000*
002100* CHANGE LOG
002200* 03/23/99 VRB 001  Original run.
002300* 03/23/99 VRB 002  Y2K -- six-month window uses PLDATE02
002400*                   (4-digit year).  AC-1999-0111.
002500* 05/11/99 VRB 003  EFFECTIVE-DATE exactly six months back
002600*                   was being excluded -- window test
002700*                   changed from "greater than cutoff" to
002800*                   "not less than cutoff" to match the
002900*                   inclusive window TRNPOST1 and CNVRUN01
003000*                   both use.  AC-1999-0201.
004000* 01/19/00 RTK 004  Added CODES-WRITTEN to the job log so
004100*                   operations can tell at a glance if
004200*                   Treasury's quarterly file came up short.
005000* 11/08/02 DKP 005  Dedupe compare was resetting
005100*                   PREVIOUS-CODE to SPACE on every
005200*                   record instead of only before the first
005300*                   one -- a currency code that happened to
005400*                   sort right after a gap of blanks could
005500*                   double up.  Fixed in CHECK-ONE-SORTED-
005600*                   CODE.
006000* 06/30/06 SLM 006  No change needed for the FDTRNMST AMOUNT
006100*                   widening -- this run never touches the
006200*                   transaction master.  Noted for the file
006300*                   history.
006310* 02/22/11 DKP 007  Dropped the WS- tag off PREVIOUS-CODE and
006320*                   the switches and took the COMP clause
006330*                   back off RATES-READ and CODES-WRITTEN --
006340*                   this shop's code doesn't carry either
006350*                   habit anywhere else.  No logic changed.
006360*                   AC-2011-0098.
006400*---------------------------------------------------------
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM
006900     CLASS DIGITS-ONLY IS "0" THRU "9"
007000     UPSI-0 IS DETAIL-TRACE-SWITCH.
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300
007400     COPY "SLEXRATE.CBL".
007500
007600     SELECT CODE-WORK-FILE
007700         ASSIGN TO "CODEWRK"
007800         ORGANIZATION IS SEQUENTIAL.
007900
008000     SELECT CODE-SORT-FILE
008100         ASSIGN TO "SORT".
008200
008300     SELECT CODE-SORTED-FILE
008400         ASSIGN TO "CODESRT"
008500         ORGANIZATION IS SEQUENTIAL.
008600
008700     SELECT AVAILABLE-CURRENCIES
008800         ASSIGN TO "AVLCUR"
008900         ORGANIZATION IS LINE SEQUENTIAL.
009000
009100 DATA DIVISION.
009200 FILE SECTION.
009300
009400     COPY "FDEXRATE.CBL".
009500
009600 FD  CODE-WORK-FILE
009700     LABEL RECORDS ARE STANDARD.
009800 01  CODE-WORK-RECORD.
009900     05  CW-CURRENCY-CODE         PIC X(3).
009950     05  FILLER                   PIC X(01).
010000
010100 SD  CODE-SORT-FILE.
010200 01  CODE-SORT-RECORD.
010300     05  SRT-CURRENCY-CODE        PIC X(3).
010350     05  FILLER                   PIC X(01).
010400
010500 FD  CODE-SORTED-FILE
010600     LABEL RECORDS ARE STANDARD.
010700 01  CODE-SORTED-RECORD.
010800     05  CS-CURRENCY-CODE         PIC X(3).
010850     05  FILLER                   PIC X(01).
010900
011000 FD  AVAILABLE-CURRENCIES
011100     LABEL RECORDS ARE OMITTED.
011200 01  AVAILABLE-CURRENCY-RECORD    PIC X(3).
011300
011400 WORKING-STORAGE SECTION.
011500
011600 77  EXRATE-EOF-SW             PIC X VALUE "N".
011700     88  EXRATE-EOF                     VALUE "Y".
011800 77  SORTED-EOF-SW             PIC X VALUE "N".
011900     88  SORTED-EOF                     VALUE "Y".
012000 77  FIRST-CODE-SW             PIC X VALUE "Y".
012100     88  THIS-IS-THE-FIRST-CODE         VALUE "Y".
012200
012300 77  RATES-READ                PIC S9(7) VALUE ZERO.
012400 77  CODES-WRITTEN             PIC S9(7) VALUE ZERO.
012700
012800 01  PREVIOUS-CODE             PIC X(3)  VALUE SPACE.
012900
013000     COPY "WSDATE02.CBL".
013100
013200 PROCEDURE DIVISION.
013300 PROGRAM-BEGIN.
013400     PERFORM OPENING-PROCEDURE.
013500     PERFORM MAIN-PROCESS.
013600     PERFORM CLOSING-PROCEDURE.
013700
013800 PROGRAM-DONE.
013900     STOP RUN.
014000
014100 OPENING-PROCEDURE.
014200     PERFORM GET-RUN-DATE.
014300     MOVE RUN-DATE TO BASE-DATE.
014400     PERFORM CALC-CUTOFF-DATE-6-MOS.
014500     OPEN INPUT  EXCHANGE-RATES.
014600     OPEN OUTPUT CODE-WORK-FILE.
014700
014800 CLOSING-PROCEDURE.
014900     IF DETAIL-TRACE-SWITCH IS ON
015000         DISPLAY "RATES READ:    " RATES-READ
015100         DISPLAY "CODES WRITTEN: " CODES-WRITTEN.
015200
015300 MAIN-PROCESS.
015400     PERFORM EXTRACT-QUALIFYING-CODES.
015500     CLOSE EXCHANGE-RATES.
015600     CLOSE CODE-WORK-FILE.
015700     PERFORM SORT-THE-CODES.
015800     PERFORM WRITE-DISTINCT-CODES.
015900
016000*---------------------------------------------------------
016100* EXTRACT pass -- every rate effective within the trailing
016200* six months of the run date has its code written to the
016300* work file.  No dedupe yet, that happens after the sort.
016400*---------------------------------------------------------
016500 EXTRACT-QUALIFYING-CODES.
016600     PERFORM READ-NEXT-RATE.
016700     PERFORM CHECK-ONE-RATE
016800         UNTIL EXRATE-EOF.
016900
017000 READ-NEXT-RATE.
017100     READ EXCHANGE-RATES
017200         AT END MOVE "Y" TO EXRATE-EOF-SW.
017300
017400 CHECK-ONE-RATE.
017500     ADD 1 TO RATES-READ.
017600     IF ER-EFFECTIVE-DATE NOT < CUTOFF-DATE-8
017700       AND ER-EFFECTIVE-DATE NOT > BASE-DATE-8
017800         MOVE ER-CURRENCY-CODE TO CW-CURRENCY-CODE
017900         WRITE CODE-WORK-RECORD.
018000     PERFORM READ-NEXT-RATE.
018100
018200 SORT-THE-CODES.
018300     SORT CODE-SORT-FILE
018400         ON ASCENDING KEY SRT-CURRENCY-CODE
018500         USING CODE-WORK-FILE
018600         GIVING CODE-SORTED-FILE.
018700
018800*---------------------------------------------------------
018900* The sort leaves every duplicate code sitting next to its
019000* twin, so a running "last code written" compare is all the
019100* dedupe this needs.
019200*---------------------------------------------------------
019300 WRITE-DISTINCT-CODES.
019400     OPEN INPUT  CODE-SORTED-FILE.
019500     OPEN OUTPUT AVAILABLE-CURRENCIES.
019600     MOVE "Y" TO FIRST-CODE-SW.
019700     PERFORM READ-NEXT-SORTED-CODE.
019800     PERFORM CHECK-ONE-SORTED-CODE
019900         UNTIL SORTED-EOF.
020000     CLOSE CODE-SORTED-FILE.
020100     CLOSE AVAILABLE-CURRENCIES.
020200
020300 READ-NEXT-SORTED-CODE.
020400     READ CODE-SORTED-FILE
020500         AT END MOVE "Y" TO SORTED-EOF-SW.
020600
020700 CHECK-ONE-SORTED-CODE.
020800     IF THIS-IS-THE-FIRST-CODE OR
020900        CS-CURRENCY-CODE NOT = PREVIOUS-CODE
021000         MOVE CS-CURRENCY-CODE TO AVAILABLE-CURRENCY-RECORD
021100         WRITE AVAILABLE-CURRENCY-RECORD
021200         MOVE CS-CURRENCY-CODE TO PREVIOUS-CODE
021300         ADD 1 TO CODES-WRITTEN
021400         MOVE "N" TO FIRST-CODE-SW.
021500     PERFORM READ-NEXT-SORTED-CODE.
021600
021700*---------------------------------------------------------
021800* Shared date routines.
021900*---------------------------------------------------------
022000     COPY "PLDATE02.CBL".
