000100*---------------------------------------------------------
000200* SLTRNMST.CBL
000300* FILE-CONTROL entry for the purchase transaction master.
000400* SEQUENTIAL -- TRANSACTION-ID is a logical key only, there
000500* is no native indexed access on this file.  Lookup-by-id
000600* and delete-by-id are both done by a full scan (see
000700* TRNMNT01 and CNVRUN01).
000800*---------------------------------------------------------
000900     SELECT TRANSACTION-MASTER
001000         ASSIGN TO "TRNMAST"
001100         ORGANIZATION IS SEQUENTIAL.
