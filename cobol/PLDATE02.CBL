000100*---------------------------------------------------------
000200* PLDATE02.CBL
000300* Shared date routines -- COPY this at the tail of the
000400* PROCEDURE DIVISION, the way VCHPAY01 tails itself with
000500* PLDATE01.CBL.  Needs WSDATE02.CBL COPY'd into WORKING-
000600* STORAGE SECTION first.
000700*
000800* GET-RUN-DATE little used now that CALC-CUTOFF-DATE-6-MOS
000900* carries most of the load, but kept for programs that only
001000* need today's date (e.g. the not-after-today edit).
001100*
001200* 1999-02-11 VRB  New member -- replaces each program rolling
001300*                 its own ACCEPT-FROM-DATE century windowing.
001400* 1999-02-11 VRB  Uses FUNCTION CURRENT-DATE (4-digit year)
001500*                 instead of ACCEPT ... FROM DATE so the
001600*                 century doesn't have to be guessed at --
001700*                 ticket AC-1999-0111, year-2000 remediation.
001800*---------------------------------------------------------
001900 GET-RUN-DATE.
002000     MOVE FUNCTION CURRENT-DATE TO CURRENT-DATE-TIME.
002100     MOVE CURRENT-DATE-TIME(1:4) TO RUN-DATE-CCYY.
002200     MOVE CURRENT-DATE-TIME(5:2) TO RUN-DATE-MM.
002300     MOVE CURRENT-DATE-TIME(7:2) TO RUN-DATE-DD.
002400
002500*---------------------------------------------------------
002600* Subtracts six calendar months from BASE-DATE, giving
002700* CUTOFF-DATE.  Same day-of-month, or the last valid day
002800* of the resulting month when the original day doesn't
002900* exist there (e.g. AUG 31 less six months is FEB 28/29).
003000* Caller loads BASE-DATE before the PERFORM.
003100*---------------------------------------------------------
003200 CALC-CUTOFF-DATE-6-MOS.
003300     COMPUTE WORK-MONTHS-TOTAL =
003400         (BASE-CCYY * 12 + BASE-MM) - 6.
003500     DIVIDE WORK-MONTHS-TOTAL BY 12
003600         GIVING WORK-YEAR
003700         REMAINDER WORK-MONTH.
003800     PERFORM ADJUST-ZERO-MONTH.
003900     MOVE WORK-YEAR TO CUTOFF-CCYY.
004000     MOVE WORK-MONTH TO CUTOFF-MM.
004100     PERFORM GET-LAST-DAY-IN-CUTOFF-MONTH.
004200     PERFORM SET-CUTOFF-DAY.
004300
004400*---------------------------------------------------------
004500* DIVIDE ... REMAINDER gives a zero month for December
004600* (12 less 6 lands on month 0 of the following year) --
004700* roll that back to December of the prior year.
004800*---------------------------------------------------------
004900 ADJUST-ZERO-MONTH.
005000     IF WORK-MONTH = 0
005100         SUBTRACT 1 FROM WORK-YEAR
005200         MOVE 12 TO WORK-MONTH.
005300
005400 SET-CUTOFF-DAY.
005500     IF BASE-DD > LAST-DAY-IN-MONTH
005600         MOVE LAST-DAY-IN-MONTH TO CUTOFF-DD
005700     ELSE
005800         MOVE BASE-DD TO CUTOFF-DD.
005900
006000*---------------------------------------------------------
006100* Looks up the plain days-in-month, then bumps February to
006200* 29 on leap years.  Leap test is the usual divide-and-
006300* check-the-remainder -- no FUNCTION MOD in this shop's
006400* code, so it isn't used here either.
006500*---------------------------------------------------------
006600 GET-LAST-DAY-IN-CUTOFF-MONTH.
006700     MOVE DIM-ENTRY(WORK-MONTH) TO LAST-DAY-IN-MONTH.
006800     IF WORK-MONTH = 2
006900         PERFORM CHECK-FEBRUARY-LEAP-YEAR.
007000
007100 CHECK-FEBRUARY-LEAP-YEAR.
007200     DIVIDE CUTOFF-CCYY BY 4
007300         GIVING DIVIDE-QUOT REMAINDER DIVIDE-REM.
007400     IF DIVIDE-REM = 0
007500         PERFORM CHECK-CENTURY-YEAR.
007600
007700 CHECK-CENTURY-YEAR.
007800     DIVIDE CUTOFF-CCYY BY 100
007900         GIVING DIVIDE-QUOT REMAINDER DIVIDE-REM.
008000     IF DIVIDE-REM NOT = 0
008100         MOVE 29 TO LAST-DAY-IN-MONTH
008200     ELSE
008300         PERFORM CHECK-400-YEAR.
008400
008500 CHECK-400-YEAR.
008600     DIVIDE CUTOFF-CCYY BY 400
008700         GIVING DIVIDE-QUOT REMAINDER DIVIDE-REM.
008800     IF DIVIDE-REM = 0
008900         MOVE 29 TO LAST-DAY-IN-MONTH.
