000100*---------------------------------------------------------
000200* FDEXRATE.CBL
000300* Treasury exchange rate reference record -- stands in for
000400* the quarterly rate file the Treasury publishes; refreshed
000500* by a separate load job that is not part of this suite.
000600*---------------------------------------------------------
000700 FD  EXCHANGE-RATES
000800     LABEL RECORDS ARE STANDARD.
000900 01  EXCHANGE-RATE-RECORD.
001000     05  ER-CURRENCY-CODE         PIC X(3).
001100     05  ER-CURRENCY-NAME         PIC X(50).
001200     05  ER-COUNTRY-CODE          PIC X(3).
001300     05  ER-EXCHANGE-RATE-VALUE   PIC S9(7)V9(6).
001400     05  ER-EFFECTIVE-DATE        PIC 9(8).
001500     05  ER-EFFDATE-BRK REDEFINES ER-EFFECTIVE-DATE.
001600         10  ER-EFF-CCYY          PIC 9(4).
001700         10  ER-EFF-MM            PIC 9(2).
001800         10  ER-EFF-DD            PIC 9(2).
001900     05  FILLER                   PIC X(10).
