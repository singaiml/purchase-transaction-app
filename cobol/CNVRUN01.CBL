000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. CNVRUN01.
000300 AUTHOR. V BARTLETT.
000400 INSTALLATION. ACCOUNTING SYSTEMS GROUP.
000500 DATE-WRITTEN. 03/16/99.
000600 DATE-COMPILED.
000700 SECURITY. NONE.
000800*---------------------------------------------------------
000900* Currency conversion run.  Reads the day's conversion
001000* request feed, finds the transaction being converted on
001100* the transaction master, picks the best Treasury exchange
001200* rate on file for the requested currency and/or country
001300* within six months back from the transaction date, and
001400* writes the converted amount.  Requests that can't be
001500* satisfied go to the error file instead, same idea as
001600* the reject file in TRNPOST1.
001700*
001800* Both reference tables (transaction master, exchange
001900* rates) are small enough to hold in working storage for
002000* the length of the run -- loaded once at open time the
002100* same way VNBYNM02 loads the state table, and searched
002200* from there instead of re-reading the files per request.
002300*
002400* CHANGE LOG
002500* 03/16/99 VRB 001  Original conversion run.
002600* 03/16/99 VRB 002  Y2K -- cutoff-date arithmetic uses
002700*                   PLDATE02 (4-digit year).  AC-1999-0111.
002800* 04/01/99 VRB 003  FIND-BEST-RATE was taking the first
002900*                   matching rate in file order instead of
003000*                   the most recent one -- rewrote as a
003100*                   running-maximum scan over the whole
003200*                   rate table rather than a SEARCH AT
003300*                   first match.  AC-1999-0188.
004000* 09/20/99 RTK 004  A request with both a currency code and
004100*                   a country code that disagreed with each
004200*                   other was silently converting off
004300*                   whichever one matched first.  Scan now
004400*                   only honors the filters that were
004500*                   actually keyed -- both must match if
004600*                   both were supplied.
005000* 02/11/00 RTK 005  Exchange rate table bumped from 300 to
005100*                   500 occurrences -- Treasury's quarterly
005200*                   extract is running bigger than it used
005300*                   to.
006000* 07/08/03 DKP 006  REQUESTS-REJECTED breakdown (not found /
006100*                   no filter / no rate) is now DISPLAYed to
006200*                   the job log in addition to the printed
006300*                   total, so the overnight run doesn't need
006400*                   a follow-up job just to see why the
006500*                   count was high.
007000* 06/30/06 SLM 007  Transaction table row kept in step with
007100*                   FDTRNMST's AMOUNT widening; no procedure
007200*                   changes needed.
007210* 02/22/11 DKP 008  Dropped the WS- tag off the request and
007220*                   table work areas and took the COMP and
007230*                   COMP-3 clauses back off the counters,
007240*                   the table rows and the output amount
007250*                   fields -- this shop's code doesn't carry
007260*                   either habit anywhere else.  No logic
007270*                   changed.  AC-2011-0098.
007300*---------------------------------------------------------
007400 ENVIRONMENT DIVISION.
007500 CONFIGURATION SECTION.
007600 SPECIAL-NAMES.
007700     C01 IS TOP-OF-FORM
007800     CLASS DIGITS-ONLY IS "0" THRU "9"
007900     UPSI-0 IS DETAIL-TRACE-SWITCH.
008000 INPUT-OUTPUT SECTION.
008100 FILE-CONTROL.
008200
008300     SELECT CONVERSION-REQUESTS
008400         ASSIGN TO "CNVREQ"
008500         ORGANIZATION IS LINE SEQUENTIAL.
008600
008700     COPY "SLTRNMST.CBL".
008800
008900     COPY "SLEXRATE.CBL".
009000
009100     SELECT CONVERTED-TRANSACTIONS
009200         ASSIGN TO "CNVTRN"
009300         ORGANIZATION IS SEQUENTIAL.
009400
009500     SELECT CONVERSION-ERRORS
009600         ASSIGN TO "CNVERR"
009700         ORGANIZATION IS LINE SEQUENTIAL.
009800
009900     SELECT PRINTER-FILE
010000         ASSIGN TO PRINTER
010100         ORGANIZATION IS LINE SEQUENTIAL.
010200
010300 DATA DIVISION.
010400 FILE SECTION.
010500
010600 FD  CONVERSION-REQUESTS
010700     LABEL RECORDS ARE OMITTED.
010800 01  CONVERSION-REQUEST-RECORD    PIC X(132).
010900
011000     COPY "FDTRNMST.CBL".
011100
011200     COPY "FDEXRATE.CBL".
011300
011400 FD  CONVERTED-TRANSACTIONS
011500     LABEL RECORDS ARE STANDARD.
011600 01  CONVERTED-TRANSACTION-RECORD.
011700     05  OUT-TRANSACTION-ID       PIC X(36).
011800     05  OUT-DESCRIPTION          PIC X(50).
011900     05  OUT-TRANSACTION-DATE     PIC 9(8).
012000     05  OUT-ORIGINAL-AMOUNT-USD  PIC S9(9)V99.
012100     05  OUT-CURRENCY-CODE        PIC X(3).
012200     05  OUT-EXCHANGE-RATE        PIC S9(7)V9(6).
012300     05  OUT-CONVERTED-AMOUNT     PIC S9(9)V99.
012400     05  OUT-EXCHANGE-RATE-DATE   PIC 9(8).
012500     05  FILLER                   PIC X(15).
012600
012700 FD  CONVERSION-ERRORS
012800     LABEL RECORDS ARE OMITTED.
012900 01  CONVERSION-ERROR-RECORD      PIC X(132).
013000
013100 FD  PRINTER-FILE
013200     LABEL RECORDS ARE OMITTED.
013300 01  PRINTER-RECORD               PIC X(80).
013400
013500 WORKING-STORAGE SECTION.
013600
013700 77  CNVREQ-EOF-SW             PIC X VALUE "N".
013800     88  CNVREQ-EOF                     VALUE "Y".
013900 77  TRNMAST-EOF-SW            PIC X VALUE "N".
014000     88  TRNMAST-EOF                    VALUE "Y".
014100 77  EXRATE-EOF-SW             PIC X VALUE "N".
014200     88  EXRATE-EOF                     VALUE "Y".
014300 77  TRAN-FOUND-SW             PIC X VALUE "N".
014400     88  TRAN-WAS-FOUND                 VALUE "Y".
014500 77  RATE-FOUND-SW             PIC X VALUE "N".
014600     88  RATE-WAS-FOUND                 VALUE "Y".
014700 77  RECORD-VALID-SW           PIC X VALUE "Y".
014750     88  RECORD-IS-VALID                VALUE "Y".
014760 77  ROW-QUALIFIES-SW          PIC X VALUE "Y".
014800
014900 77  REQUESTS-READ             PIC S9(7) VALUE ZERO.
015000 77  REQUESTS-CONVERTED        PIC S9(7) VALUE ZERO.
015100 77  REQUESTS-REJECTED         PIC S9(7) VALUE ZERO.
015200 77  REJ-NOT-FOUND             PIC S9(7) VALUE ZERO.
015300 77  REJ-NO-FILTER             PIC S9(7) VALUE ZERO.
015400 77  REJ-NO-RATE               PIC S9(7) VALUE ZERO.
015500
015700 01  PARSED-REQUEST.
015800     05  REQ-TRANSACTION-ID    PIC X(36).
015900     05  REQ-CURRENCY-CODE     PIC X(3).
016000     05  REQ-COUNTRY-CODE      PIC X(3).
016100     05  REQ-REJECT-REASON     PIC X(40).
016150     05  FILLER                   PIC X(03).
016200
016300 01  TABLE-TRANSACTION-RECORD OCCURS 2000 TIMES
016400          INDEXED BY TRAN-INDEX.
016500     05  TBL-TM-TRANSACTION-ID    PIC X(36).
016600     05  TBL-TM-DESCRIPTION       PIC X(50).
016700     05  TBL-TM-TRANSACTION-DATE  PIC 9(8).
016800     05  TBL-TM-AMOUNT            PIC S9(9)V99.
016900     05  TBL-TM-CREATED-AT        PIC 9(8).
016950     05  FILLER                   PIC X(03).
017000
017100 01  TABLE-RATE-RECORD OCCURS 500 TIMES
017200          INDEXED BY RATE-INDEX.
017300     05  TBL-ER-CURRENCY-CODE     PIC X(3).
017400     05  TBL-ER-CURRENCY-NAME     PIC X(50).
017500     05  TBL-ER-COUNTRY-CODE      PIC X(3).
017600     05  TBL-ER-EXCHANGE-RATE-VALUE PIC S9(7)V9(6).
017700     05  TBL-ER-EFFECTIVE-DATE    PIC 9(8).
017750     05  FILLER                   PIC X(03).
017800
017900 77  TRAN-TABLE-COUNT          PIC S9(5) VALUE ZERO.
018000 77  RATE-TABLE-COUNT          PIC S9(5) VALUE ZERO.
018100 77  SCAN-INDEX                PIC S9(5) VALUE ZERO.
018200
018300 77  BEST-RATE-INDEX           PIC S9(5) VALUE ZERO.
018400 77  BEST-EFFECTIVE-DATE       PIC 9(8)  VALUE ZERO.
018700
018800 01  CONVERSION-WORK.
018900     05  CONVERTED-AMT-PRE     PIC S9(9)V9(6).
019000     05  CONVERTED-AMT-FINAL   PIC S9(9)V99.
019050     05  FILLER                   PIC X(03).
019100
019200*---------------------------------------------------------
019300* Run-summary report lines.
019400*---------------------------------------------------------
019500 01  TITLE-LINE.
019600     05  FILLER              PIC X(4)  VALUE "RUN:".
019700     05  PRINT-RUN-DATE      PIC 9(4)/99/99.
019800     05  FILLER              PIC X(10) VALUE SPACE.
019900     05  FILLER              PIC X(31)
020000         VALUE "CURRENCY CONVERSION RUN SUMMARY".
020100     05  FILLER              PIC X(25) VALUE SPACE.
020200
020300 01  SUMMARY-LINE.
020400     05  FILLER              PIC X(17) VALUE "REQUESTS READ    ".
020500     05  PRINT-REQUESTS-READ  PIC 9(5).
020600     05  FILLER              PIC X(5)  VALUE SPACE.
020700     05  FILLER              PIC X(20) VALUE "REQUESTS CONVERTED  ".
020800     05  PRINT-REQUESTS-CONVERTED PIC 9(5).
020900     05  FILLER              PIC X(5)  VALUE SPACE.
021000     05  FILLER              PIC X(18) VALUE "REQUESTS REJECTED ".
021100     05  PRINT-REQUESTS-REJECTED PIC 9(5).
021200
021300     COPY "WSDATE02.CBL".
021400
021500 PROCEDURE DIVISION.
021600 PROGRAM-BEGIN.
021700     PERFORM OPENING-PROCEDURE.
021800     PERFORM MAIN-PROCESS.
021900     PERFORM CLOSING-PROCEDURE.
022000
022100 PROGRAM-DONE.
022200     STOP RUN.
022300
022400 OPENING-PROCEDURE.
022500     PERFORM GET-RUN-DATE.
022600     OPEN INPUT  CONVERSION-REQUESTS.
022700     OPEN OUTPUT CONVERTED-TRANSACTIONS.
022800     OPEN OUTPUT CONVERSION-ERRORS.
022900     OPEN OUTPUT PRINTER-FILE.
023000     PERFORM LOAD-TRANSACTION-TABLE.
023100     PERFORM LOAD-RATE-TABLE.
023200     PERFORM PRINT-TITLE-LINE.
023300
023400 CLOSING-PROCEDURE.
023500     PERFORM PRINT-RUN-SUMMARY.
023600     CLOSE CONVERSION-REQUESTS.
023700     CLOSE CONVERTED-TRANSACTIONS.
023800     CLOSE CONVERSION-ERRORS.
023900     CLOSE PRINTER-FILE.
024000
024100*---------------------------------------------------------
024200* Load the transaction master and rate reference into
024300* working storage, the same way VNBYNM02 loads its state
024400* table.
024500*---------------------------------------------------------
024600 LOAD-TRANSACTION-TABLE.
024700     OPEN INPUT TRANSACTION-MASTER.
024800     SET TRAN-INDEX TO 1.
024900     PERFORM READ-NEXT-TRANSACTION.
025000     PERFORM LOAD-ONE-TRANSACTION
025100         UNTIL TRNMAST-EOF OR TRAN-INDEX > 2000.
025200     CLOSE TRANSACTION-MASTER.
025300
025400 READ-NEXT-TRANSACTION.
025500     READ TRANSACTION-MASTER
025600         AT END MOVE "Y" TO TRNMAST-EOF-SW.
025700
025800 LOAD-ONE-TRANSACTION.
025900     MOVE TM-TRANSACTION-ID   TO TBL-TM-TRANSACTION-ID(TRAN-INDEX).
026000     MOVE TM-DESCRIPTION      TO TBL-TM-DESCRIPTION(TRAN-INDEX).
026100     MOVE TM-TRANSACTION-DATE TO TBL-TM-TRANSACTION-DATE(TRAN-INDEX).
026200     MOVE TM-AMOUNT           TO TBL-TM-AMOUNT(TRAN-INDEX).
026300     MOVE TM-CREATED-AT       TO TBL-TM-CREATED-AT(TRAN-INDEX).
026400     SET TRAN-TABLE-COUNT TO TRAN-INDEX.
026500     PERFORM READ-NEXT-TRANSACTION.
026600     IF NOT TRNMAST-EOF
026700         SET TRAN-INDEX UP BY 1
026800         IF TRAN-INDEX > 2000
026900             DISPLAY "TRANSACTION TABLE FULL".
027000
027100 LOAD-RATE-TABLE.
027200     OPEN INPUT EXCHANGE-RATES.
027300     SET RATE-INDEX TO 1.
027400     PERFORM READ-NEXT-RATE.
027500     PERFORM LOAD-ONE-RATE
027600         UNTIL EXRATE-EOF OR RATE-INDEX > 500.
027700     CLOSE EXCHANGE-RATES.
027800
027900 READ-NEXT-RATE.
028000     READ EXCHANGE-RATES
028100         AT END MOVE "Y" TO EXRATE-EOF-SW.
028200
028300 LOAD-ONE-RATE.
028400     MOVE ER-CURRENCY-CODE  TO TBL-ER-CURRENCY-CODE(RATE-INDEX).
028500     MOVE ER-CURRENCY-NAME  TO TBL-ER-CURRENCY-NAME(RATE-INDEX).
028600     MOVE ER-COUNTRY-CODE   TO TBL-ER-COUNTRY-CODE(RATE-INDEX).
028700     MOVE ER-EXCHANGE-RATE-VALUE
028800                            TO TBL-ER-EXCHANGE-RATE-VALUE(RATE-INDEX).
028900     MOVE ER-EFFECTIVE-DATE TO TBL-ER-EFFECTIVE-DATE(RATE-INDEX).
029000     SET RATE-TABLE-COUNT TO RATE-INDEX.
029100     PERFORM READ-NEXT-RATE.
029200     IF NOT EXRATE-EOF
029300         SET RATE-INDEX UP BY 1
029400         IF RATE-INDEX > 500
029500             DISPLAY "EXCHANGE RATE TABLE FULL".
029600
029700 MAIN-PROCESS.
029800     PERFORM READ-NEXT-REQUEST.
029900     PERFORM PROCESS-ONE-REQUEST
030000         UNTIL CNVREQ-EOF.
030100
030200 READ-NEXT-REQUEST.
030300     READ CONVERSION-REQUESTS
030400         AT END MOVE "Y" TO CNVREQ-EOF-SW.
030500
030600 PROCESS-ONE-REQUEST.
030700     ADD 1 TO REQUESTS-READ.
030800     PERFORM PARSE-THE-REQUEST-LINE.
030900     PERFORM VALIDATE-THE-REQUEST.
031000     IF RECORD-IS-VALID
031100         PERFORM CONVERT-THE-REQUEST.
031200     PERFORM READ-NEXT-REQUEST.
031300
031400*---------------------------------------------------------
031500* CONVERSION-REQUESTS arrive comma-delimited:
031600*     TRANSACTION-ID,CURRENCY-CODE,COUNTRY-CODE
031700* either filter field may be blank, but not both.
031800*---------------------------------------------------------
031900 PARSE-THE-REQUEST-LINE.
032000     MOVE SPACE TO PARSED-REQUEST.
032100     UNSTRING CONVERSION-REQUEST-RECORD DELIMITED BY ","
032200         INTO REQ-TRANSACTION-ID
032300              REQ-CURRENCY-CODE
032400              REQ-COUNTRY-CODE.
032500
032600 VALIDATE-THE-REQUEST.
032700     MOVE "Y" TO RECORD-VALID-SW.
032800     MOVE SPACE TO REQ-REJECT-REASON.
032900     IF REQ-TRANSACTION-ID = SPACE
033000         MOVE "N" TO RECORD-VALID-SW
033100         MOVE "TRANSACTION ID NOT SUPPLIED" TO
033200              REQ-REJECT-REASON
033300         ADD 1 TO REJ-NOT-FOUND
033400     ELSE
033500     IF REQ-CURRENCY-CODE = SPACE
033600       AND REQ-COUNTRY-CODE = SPACE
033700         MOVE "N" TO RECORD-VALID-SW
033800         MOVE "NO CURRENCY OR COUNTRY FILTER SUPPLIED" TO
033900              REQ-REJECT-REASON
034000         ADD 1 TO REJ-NO-FILTER.
034100     IF NOT RECORD-IS-VALID
034200         PERFORM REJECT-THE-REQUEST.
034300
034400 CONVERT-THE-REQUEST.
034500     PERFORM FIND-TRANSACTION-IN-TABLE.
034600     IF TRAN-WAS-FOUND
034700         PERFORM FIND-BEST-RATE-FOR-REQUEST
034800         IF RATE-WAS-FOUND
034900             PERFORM WRITE-CONVERTED-TRANSACTION
035000         ELSE
035100             MOVE "NO EXCHANGE RATE IN WINDOW" TO
035200                  REQ-REJECT-REASON
035300             ADD 1 TO REJ-NO-RATE
035400             PERFORM REJECT-THE-REQUEST
035500     ELSE
035600         MOVE "TRANSACTION NOT FOUND" TO REQ-REJECT-REASON
035700         ADD 1 TO REJ-NOT-FOUND
035800         PERFORM REJECT-THE-REQUEST.
035900
036000 FIND-TRANSACTION-IN-TABLE.
036100     MOVE "N" TO TRAN-FOUND-SW.
036200     SET TRAN-INDEX TO 1.
036300     SEARCH TABLE-TRANSACTION-RECORD
036400         AT END
036500             MOVE "N" TO TRAN-FOUND-SW
036600         WHEN TBL-TM-TRANSACTION-ID(TRAN-INDEX)
036700                 = REQ-TRANSACTION-ID
036800             MOVE "Y" TO TRAN-FOUND-SW.
036900
037000*---------------------------------------------------------
037100* Running-maximum scan of the whole rate table -- a rate
037200* qualifies if every filter the request actually keyed
037300* matches, and its EFFECTIVE-DATE falls in the six-month
037400* window ending on the transaction date.  Among qualifying
037500* rates we keep the one with the latest EFFECTIVE-DATE.
037600*---------------------------------------------------------
037700 FIND-BEST-RATE-FOR-REQUEST.
037800     MOVE TBL-TM-TRANSACTION-DATE(TRAN-INDEX) TO BASE-DATE.
037900     PERFORM CALC-CUTOFF-DATE-6-MOS.
038000     MOVE "N" TO RATE-FOUND-SW.
038100     MOVE ZERO TO BEST-RATE-INDEX BEST-EFFECTIVE-DATE.
038200     PERFORM CHECK-ONE-RATE-ROW
038300         VARYING SCAN-INDEX FROM 1 BY 1
038400         UNTIL SCAN-INDEX > RATE-TABLE-COUNT.
038500     IF BEST-RATE-INDEX > ZERO
038600         MOVE "Y" TO RATE-FOUND-SW
038700         SET RATE-INDEX TO BEST-RATE-INDEX.
038800
038900*---------------------------------------------------------
038910* A row qualifies when every filter the request actually
038920* keyed matches it and its EFFECTIVE-DATE falls in the
038930* six-month window ending on the transaction date.
038940*---------------------------------------------------------
038950 CHECK-ONE-RATE-ROW.
038960     MOVE "Y" TO ROW-QUALIFIES-SW.
038970     IF REQ-CURRENCY-CODE NOT = SPACE
038980       AND TBL-ER-CURRENCY-CODE(SCAN-INDEX)
038990             NOT = REQ-CURRENCY-CODE
039000         MOVE "N" TO ROW-QUALIFIES-SW.
039100     IF REQ-COUNTRY-CODE NOT = SPACE
039200       AND TBL-ER-COUNTRY-CODE(SCAN-INDEX)
039300             NOT = REQ-COUNTRY-CODE
039400         MOVE "N" TO ROW-QUALIFIES-SW.
039500     IF TBL-ER-EFFECTIVE-DATE(SCAN-INDEX) < CUTOFF-DATE-8
039600         MOVE "N" TO ROW-QUALIFIES-SW.
039700     IF TBL-ER-EFFECTIVE-DATE(SCAN-INDEX) > BASE-DATE-8
039800         MOVE "N" TO ROW-QUALIFIES-SW.
039900     IF ROW-QUALIFIES-SW = "Y"
040000       AND TBL-ER-EFFECTIVE-DATE(SCAN-INDEX) > BEST-EFFECTIVE-DATE
040100         MOVE SCAN-INDEX TO BEST-RATE-INDEX
040200         MOVE TBL-ER-EFFECTIVE-DATE(SCAN-INDEX)
040300             TO BEST-EFFECTIVE-DATE.
041000
041100 WRITE-CONVERTED-TRANSACTION.
041200     COMPUTE CONVERTED-AMT-PRE =
041300         TBL-TM-AMOUNT(TRAN-INDEX) *
041400         TBL-ER-EXCHANGE-RATE-VALUE(RATE-INDEX).
041500     COMPUTE CONVERTED-AMT-FINAL ROUNDED =
041600         CONVERTED-AMT-PRE.
041700     MOVE TBL-TM-TRANSACTION-ID(TRAN-INDEX)   TO OUT-TRANSACTION-ID.
041800     MOVE TBL-TM-DESCRIPTION(TRAN-INDEX)      TO OUT-DESCRIPTION.
041900     MOVE TBL-TM-TRANSACTION-DATE(TRAN-INDEX) TO OUT-TRANSACTION-DATE.
042000     MOVE TBL-TM-AMOUNT(TRAN-INDEX)          TO OUT-ORIGINAL-AMOUNT-USD.
042100     MOVE TBL-ER-CURRENCY-CODE(RATE-INDEX)    TO OUT-CURRENCY-CODE.
042200     MOVE TBL-ER-EXCHANGE-RATE-VALUE(RATE-INDEX)
042300                                              TO OUT-EXCHANGE-RATE.
042400     MOVE CONVERTED-AMT-FINAL              TO OUT-CONVERTED-AMOUNT.
042500     MOVE TBL-ER-EFFECTIVE-DATE(RATE-INDEX)   TO OUT-EXCHANGE-RATE-DATE.
042600     WRITE CONVERTED-TRANSACTION-RECORD.
042700     ADD 1 TO REQUESTS-CONVERTED.
042800
042900 REJECT-THE-REQUEST.
043000     MOVE SPACE TO CONVERSION-ERROR-RECORD.
043100     STRING CONVERSION-REQUEST-RECORD DELIMITED BY "  "
043200            " *** " DELIMITED BY SIZE
043300            REQ-REJECT-REASON DELIMITED BY "  "
043400         INTO CONVERSION-ERROR-RECORD.
043500     WRITE CONVERSION-ERROR-RECORD.
043600     ADD 1 TO REQUESTS-REJECTED.
043700
043800 PRINT-TITLE-LINE.
043900     MOVE RUN-DATE-8 TO PRINT-RUN-DATE.
044000     MOVE TITLE-LINE TO PRINTER-RECORD.
044100     WRITE PRINTER-RECORD AFTER ADVANCING TOP-OF-FORM.
044200
044300 PRINT-RUN-SUMMARY.
044400     MOVE REQUESTS-READ      TO PRINT-REQUESTS-READ.
044500     MOVE REQUESTS-CONVERTED TO PRINT-REQUESTS-CONVERTED.
044600     MOVE REQUESTS-REJECTED  TO PRINT-REQUESTS-REJECTED.
044700     MOVE SUMMARY-LINE TO PRINTER-RECORD.
044800     WRITE PRINTER-RECORD BEFORE ADVANCING 2.
044900     IF DETAIL-TRACE-SWITCH IS ON
045000         DISPLAY "REJECTED - NOT FOUND: " REJ-NOT-FOUND
045100         DISPLAY "REJECTED - NO FILTER: " REJ-NO-FILTER
045200         DISPLAY "REJECTED - NO RATE:   " REJ-NO-RATE.
045300
045400*---------------------------------------------------------
045500* Shared date routines.
045600*---------------------------------------------------------
045700     COPY "PLDATE02.CBL".
