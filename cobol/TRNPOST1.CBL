000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. TRNPOST1.
000300 AUTHOR. V BARTLETT.
000400 INSTALLATION. ACCOUNTING SYSTEMS GROUP.
000500 DATE-WRITTEN. 03/02/99.
000600 DATE-COMPILED.
000700 SECURITY. NONE.
000800*---------------------------------------------------------
000900* Posting run for the purchase transaction ledger.
001000* Reads the day's new-purchase feed, edits each record,
001100* rounds the amount to the nearest cent, assigns a new
001200* transaction id and a created-date, and posts it to the
001300* transaction master.  Records that fail an edit are
001400* written to the reject file instead of the master, and
001500* are not counted as posted.
001600*
001700* CHANGE LOG
001800* 03/02/99 VRB 001  Original posting run.  Split out of
001900*                   the old VCHPAY01 change-only voucher
002000*                   screen -- this run has no operator at
002100*                   the keyboard, it just reads the feed.
002200* 03/09/99 VRB 002  Y2K -- GET-RUN-DATE now comes from
002300*                   PLDATE02 (4-digit year) instead of
002400*                   ACCEPT ... FROM DATE.  Ticket AC-1999-
002500*                   0111.
002600* 03/15/99 VRB 003  Reject file now carries the original
002700*                   input line plus the reject reason, not
002800*                   just the reason -- audit asked for the
002900*                   bad data to be visible without having
003000*                   to go pull the day's NEWPUR file back
003100*                   out of the GDG.
004000* 07/19/99 RTK 004  Added the UPSI-0 detail-trace switch so
004100*                   operations can turn on a line-by-line
004200*                   echo of the feed without a recompile
004300*                   when a batch run's counts don't match
004400*                   what AP is expecting.
005000* 11/03/99 RTK 005  AMOUNT edit was letting a zero amount
005100*                   through when the input had "0.00" with
005200*                   no sign -- fixed VALIDATE-AMOUNT to
005300*                   check the parsed value before as well
005400*                   as after rounding.  AC-1999-0447.
006000* 04/02/01 DKP 006  Description edit was only checking for
006100*                   ALL SPACES; a feed of all low-values
006200*                   from the new extract program was
006300*                   sailing through.  Checks LOW-VALUES too
006400*                   now.
007000* 01/14/03 DKP 007  Year-end: raised MAXIMUM-LINES so the
007100*                   summary page doesn't eject twice when
007200*                   printed on the narrower AP stock.
008000* 06/30/06 SLM 008  TM-AMOUNT widened along with FDTRNMST;
008100*                   no procedure changes needed here, noted
008200*                   for the file history.
008250* 02/14/08 DKP 009  SPLIT-OUT-THE-CENTS was UNSTRINGing
008260*                   NP-AMOUNT-DOLLARS back into itself --
008270*                   sending and receiving the same field in
008280*                   one UNSTRING is undefined per the manual.
008290*                   Added NP-AMOUNT-RAW to hold the text
008300*                   PARSE-THE-PURCHASE-LINE captures so the
008310*                   split reads from one field and writes to
008320*                   another.
008335* 09/19/09 DKP 010  VALIDATE-DESCRIPTION never caught a
008340*                   description over 50 characters -- UNSTRING
008345*                   was truncating the overlong text into
008350*                   NP-DESCRIPTION without complaint before
008355*                   the edit ever ran.  Added NP-DESCRIPTION-RAW
008360*                   to hold the untrimmed text and check it
008365*                   for length before the trim.  AC-2009-0073.
008366* 02/22/11 DKP 011  Dropped the WS- tag some of the counters
008367*                   and work areas had picked up (RECORDS-
008368*                   READ, AMOUNT-WORK-AREA, GENERATED-ID-
008369*                   AREA and the rest) -- nothing else in
008370*                   this shop's code carries that prefix and
008371*                   it was only making the cross-reference
008372*                   listing harder to read.  Also took the
008373*                   COMP and COMP-3 clauses back off the
008374*                   counters and the amount work area; this
008375*                   shop keeps its numbers in DISPLAY.  No
008376*                   logic changed.  AC-2011-0098.
008377*---------------------------------------------------------
008400 ENVIRONMENT DIVISION.
008500 CONFIGURATION SECTION.
008600 SPECIAL-NAMES.
008700     C01 IS TOP-OF-FORM
008800     CLASS DIGITS-ONLY IS "0" THRU "9"
008900     UPSI-0 IS DETAIL-TRACE-SWITCH.
009000 INPUT-OUTPUT SECTION.
009100 FILE-CONTROL.
009200
009300     SELECT NEW-PURCHASES
009400         ASSIGN TO "NEWPUR"
009500         ORGANIZATION IS LINE SEQUENTIAL.
009600
009700     COPY "SLTRNMST.CBL".
009800
009900     SELECT REJECTED-TRANSACTIONS
010000         ASSIGN TO "REJTRN"
010100         ORGANIZATION IS LINE SEQUENTIAL.
010200
010300     SELECT PRINTER-FILE
010400         ASSIGN TO PRINTER
010500         ORGANIZATION IS LINE SEQUENTIAL.
010600
010700 DATA DIVISION.
010800 FILE SECTION.
010900
011000 FD  NEW-PURCHASES
011100     LABEL RECORDS ARE OMITTED.
011200 01  NEW-PURCHASE-RECORD          PIC X(132).
011300
011400     COPY "FDTRNMST.CBL".
011500
011600 FD  REJECTED-TRANSACTIONS
011700     LABEL RECORDS ARE OMITTED.
011800 01  REJECTED-TRANSACTION-RECORD  PIC X(132).
011900
012000 FD  PRINTER-FILE
012100     LABEL RECORDS ARE OMITTED.
012200 01  PRINTER-RECORD               PIC X(80).
012300
012400 WORKING-STORAGE SECTION.
012500
012600 77  NEWPUR-EOF-SW             PIC X     VALUE "N".
012700     88  NEWPUR-EOF                         VALUE "Y".
012800 77  PURCHASE-EDIT-SW          PIC X     VALUE "Y".
012900     88  PURCHASE-IS-VALID                  VALUE "Y".
013000     88  PURCHASE-IS-INVALID                VALUE "N".
013100
013200 77  RECORDS-READ              PIC S9(7) VALUE ZERO.
013300 77  RECORDS-POSTED            PIC S9(7) VALUE ZERO.
013400 77  RECORDS-REJECTED          PIC S9(7) VALUE ZERO.
013500 77  NEXT-SEQ-NUM              PIC S9(5) VALUE ZERO.
013600
013900 01  PARSED-PURCHASE.
013950     05  NP-DESCRIPTION-RAW    PIC X(60).
014000     05  NP-DESCRIPTION        PIC X(50).
014100     05  NP-DATE-TEXT          PIC X(8).
014150     05  NP-AMOUNT-RAW         PIC X(12).
014200     05  NP-AMOUNT-DOLLARS     PIC X(9).
014300     05  NP-AMOUNT-CENTS       PIC X(2).
014400     05  NP-REJECT-REASON      PIC X(40).
014450     05  FILLER                   PIC X(03).
014500 01  NP-AMOUNT-DOLLARS-NUM REDEFINES NP-AMOUNT-DOLLARS
014600                              PIC 9(9).
014700 01  NP-AMOUNT-CENTS-NUM   REDEFINES NP-AMOUNT-CENTS
014800                              PIC 99.
014900
015000 01  NP-DATE-NUM               PIC 9(8).
015100 01  NP-DATE-NUM-BRK REDEFINES NP-DATE-NUM.
015200     05  NP-DATE-CCYY          PIC 9(4).
015300     05  NP-DATE-MM            PIC 9(2).
015400     05  NP-DATE-DD            PIC 9(2).
015500
015600 01  AMOUNT-WORK-AREA.
015700     05  AMOUNT-BEFORE-ROUND   PIC S9(9)V999.
015800     05  AMOUNT-ROUNDED        PIC S9(9)V99.
015850     05  FILLER                   PIC X(03).
015900
016000 01  GENERATED-ID-AREA.
016100     05  FILLER                   PIC X(4)  VALUE "TXN-".
016200     05  GEN-ID-DATE           PIC 9(8).
016300     05  FILLER                   PIC X(1)  VALUE "-".
016400     05  GEN-ID-TIME           PIC 9(6).
016500     05  FILLER                   PIC X(1)  VALUE "-".
016600     05  GEN-ID-SEQ            PIC 9(5).
016700     05  FILLER                   PIC X(11) VALUE SPACE.
016800 01  GENERATED-ID REDEFINES GENERATED-ID-AREA
016900                     PIC X(36).
017000
017100*---------------------------------------------------------
017200* Run-summary report lines.
017300*---------------------------------------------------------
017400 01  TITLE-LINE.
017500     05  FILLER              PIC X(4)  VALUE "RUN:".
017600     05  PRINT-RUN-DATE      PIC 9(4)/99/99.
017700     05  FILLER              PIC X(10) VALUE SPACE.
017800     05  FILLER              PIC X(28)
017900         VALUE "PURCHASE POSTING RUN SUMMARY".
018000     05  FILLER              PIC X(28) VALUE SPACE.
018100
018200 01  DETAIL-TRACE-LINE.
018300     05  FILLER              PIC X(8)  VALUE "READ => ".
018400     05  PRINT-TRACE-ID      PIC X(36).
018500     05  FILLER              PIC X(36) VALUE SPACE.
018600
018700 01  SUMMARY-LINE.
018800     05  FILLER              PIC X(17) VALUE "RECORDS READ    ".
018900     05  PRINT-RECORDS-READ  PIC 9(5).
019000     05  FILLER              PIC X(5)  VALUE SPACE.
019100     05  FILLER              PIC X(17) VALUE "RECORDS POSTED   ".
019200     05  PRINT-RECORDS-POSTED PIC 9(5).
019300     05  FILLER              PIC X(5)  VALUE SPACE.
019400     05  FILLER              PIC X(17) VALUE "RECORDS REJECTED ".
019500     05  PRINT-RECORDS-REJECTED PIC 9(5).
019600     05  FILLER              PIC X(2)  VALUE SPACE.
019700
020000     COPY "WSDATE02.CBL".
020100
020200 PROCEDURE DIVISION.
020300 PROGRAM-BEGIN.
020400     PERFORM OPENING-PROCEDURE.
020500     PERFORM MAIN-PROCESS.
020600     PERFORM CLOSING-PROCEDURE.
020700
020800 PROGRAM-DONE.
020900     STOP RUN.
021000
021100 OPENING-PROCEDURE.
021200     PERFORM GET-RUN-DATE.
021300     OPEN INPUT  NEW-PURCHASES.
021400     OPEN EXTEND TRANSACTION-MASTER.
021500     OPEN OUTPUT REJECTED-TRANSACTIONS.
021600     OPEN OUTPUT PRINTER-FILE.
021700     PERFORM PRINT-TITLE-LINE.
021800
021900 CLOSING-PROCEDURE.
022000     PERFORM PRINT-RUN-SUMMARY.
022100     CLOSE NEW-PURCHASES.
022200     CLOSE TRANSACTION-MASTER.
022300     CLOSE REJECTED-TRANSACTIONS.
022400     CLOSE PRINTER-FILE.
022500
022600 MAIN-PROCESS.
022700     PERFORM READ-NEXT-PURCHASE.
022800     PERFORM PROCESS-ONE-PURCHASE
022900         UNTIL NEWPUR-EOF.
023000
023100 READ-NEXT-PURCHASE.
023200     READ NEW-PURCHASES
023300         AT END MOVE "Y" TO NEWPUR-EOF-SW.
023400
023500 PROCESS-ONE-PURCHASE.
023600     ADD 1 TO RECORDS-READ.
023700     IF DETAIL-TRACE-SWITCH IS ON
023800         PERFORM PRINT-DETAIL-TRACE.
023900     PERFORM PARSE-THE-PURCHASE-LINE.
024000     PERFORM VALIDATE-THE-PURCHASE.
024100     IF PURCHASE-IS-VALID
024200         PERFORM POST-THE-PURCHASE
024300     ELSE
024400         PERFORM REJECT-THE-PURCHASE.
024500     PERFORM READ-NEXT-PURCHASE.
024600
024700 PRINT-DETAIL-TRACE.
024800     MOVE SPACE TO DETAIL-TRACE-LINE.
024900     MOVE NEW-PURCHASE-RECORD(1:36) TO PRINT-TRACE-ID.
025000     MOVE DETAIL-TRACE-LINE TO PRINTER-RECORD.
025100     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
025200
025300*---------------------------------------------------------
025400* NEW-PURCHASES fields arrive comma-delimited:
025500*     DESCRIPTION,TRANSACTION-DATE,AMOUNT
025600* with TRANSACTION-DATE already CCYYMMDD and AMOUNT
025700* already formatted with exactly two decimal digits.
025800*---------------------------------------------------------
025900 PARSE-THE-PURCHASE-LINE.
026000     MOVE SPACE TO PARSED-PURCHASE.
026100     UNSTRING NEW-PURCHASE-RECORD DELIMITED BY ","
026200         INTO NP-DESCRIPTION-RAW
026300              NP-DATE-TEXT
026400              NP-AMOUNT-RAW.
026450     MOVE NP-DESCRIPTION-RAW(1:50) TO NP-DESCRIPTION.
026600     PERFORM SPLIT-OUT-THE-CENTS.
026700     MOVE NP-DATE-TEXT TO NP-DATE-NUM.
026800
026900*---------------------------------------------------------
026950* NP-AMOUNT-RAW is the whole dollars.cents text moved in
026960* by PARSE-THE-PURCHASE-LINE above -- UNSTRING sends from
026970* it and receives into NP-AMOUNT-DOLLARS/-CENTS, which
026980* are separate fields.  See change log 009.
026990*---------------------------------------------------------
027000 SPLIT-OUT-THE-CENTS.
027100     UNSTRING NP-AMOUNT-RAW DELIMITED BY "."
027200         INTO NP-AMOUNT-DOLLARS NP-AMOUNT-CENTS.
027250
027300 VALIDATE-THE-PURCHASE.
027400     MOVE "Y" TO PURCHASE-EDIT-SW.
027500     MOVE SPACE TO NP-REJECT-REASON.
027600     PERFORM VALIDATE-DESCRIPTION.
027700     IF PURCHASE-IS-VALID
027800         PERFORM VALIDATE-TRANSACTION-DATE.
027900     IF PURCHASE-IS-VALID
028000         PERFORM VALIDATE-AMOUNT.
028100
028110*---------------------------------------------------------
028120* Checks the full comma-delimited text in NP-DESCRIPTION-RAW,
028130* not the fixed PIC X(50) NP-DESCRIPTION the field
028140* gets trimmed into -- UNSTRING truncates silently when the
028150* source runs past the receiving field's size, so checking
028160* the 50-byte field after the fact would never catch an
028170* over-length description.  AC-2009-0073.
028180*---------------------------------------------------------
028200 VALIDATE-DESCRIPTION.
028300     IF NP-DESCRIPTION-RAW = SPACE OR
028310        NP-DESCRIPTION-RAW = LOW-VALUE
028400         MOVE "N" TO PURCHASE-EDIT-SW
028500         MOVE "DESCRIPTION IS BLANK" TO NP-REJECT-REASON.
028520     IF PURCHASE-IS-VALID
028530       AND NP-DESCRIPTION-RAW(51:10) NOT = SPACE
028540         MOVE "N" TO PURCHASE-EDIT-SW
028550         MOVE "DESCRIPTION EXCEEDS 50 CHARACTERS" TO
028560             NP-REJECT-REASON.
028600
028700 VALIDATE-TRANSACTION-DATE.
028800     IF NP-DATE-MM < 1 OR NP-DATE-MM > 12
028900         MOVE "N" TO PURCHASE-EDIT-SW
029000         MOVE "TRANSACTION DATE MONTH INVALID" TO
029100             NP-REJECT-REASON.
029200     IF PURCHASE-IS-VALID
029300       AND (NP-DATE-DD < 1 OR NP-DATE-DD > 31)
029400         MOVE "N" TO PURCHASE-EDIT-SW
029500         MOVE "TRANSACTION DATE DAY INVALID" TO
029600             NP-REJECT-REASON.
029700     IF PURCHASE-IS-VALID AND NP-DATE-NUM > RUN-DATE-8
029800         MOVE "N" TO PURCHASE-EDIT-SW
029900         MOVE "TRANSACTION DATE IS AFTER TODAY" TO
030000             NP-REJECT-REASON.
030100
030200 VALIDATE-AMOUNT.
030300     COMPUTE AMOUNT-BEFORE-ROUND =
030400         NP-AMOUNT-DOLLARS-NUM +
030500         (NP-AMOUNT-CENTS-NUM / 100).
030600     IF AMOUNT-BEFORE-ROUND NOT > ZERO
030700         MOVE "N" TO PURCHASE-EDIT-SW
030800         MOVE "AMOUNT MUST BE GREATER THAN ZERO" TO
030900             NP-REJECT-REASON
031000     ELSE
031100         PERFORM ROUND-AND-RECHECK-AMOUNT.
031200
031300 ROUND-AND-RECHECK-AMOUNT.
031400     COMPUTE AMOUNT-ROUNDED ROUNDED =
031500         AMOUNT-BEFORE-ROUND.
031600     IF AMOUNT-ROUNDED NOT > ZERO
031700         MOVE "N" TO PURCHASE-EDIT-SW
031800         MOVE "AMOUNT ROUNDED TO ZERO OR LESS" TO
031900             NP-REJECT-REASON.
032000
032100*---------------------------------------------------------
032200* Posts the accepted record -- assigns the generated id,
032300* stamps CREATED-AT with the run date, and writes the
032400* master record.
032500*---------------------------------------------------------
032600 POST-THE-PURCHASE.
032700     ADD 1 TO NEXT-SEQ-NUM.
032800     PERFORM BUILD-GENERATED-ID.
032900     MOVE GENERATED-ID      TO TM-TRANSACTION-ID.
033000     MOVE NP-DESCRIPTION    TO TM-DESCRIPTION.
033100     MOVE NP-DATE-NUM       TO TM-TRANSACTION-DATE.
033200     MOVE AMOUNT-ROUNDED    TO TM-AMOUNT.
033300     MOVE RUN-DATE-8        TO TM-CREATED-AT.
033400     WRITE TRANSACTION-MASTER-RECORD.
033500     ADD 1 TO RECORDS-POSTED.
033600
033700 BUILD-GENERATED-ID.
033800     MOVE RUN-DATE-8            TO GEN-ID-DATE.
033900     MOVE CURRENT-DATE-TIME(9:6) TO GEN-ID-TIME.
034000     MOVE NEXT-SEQ-NUM          TO GEN-ID-SEQ.
034100
034200 REJECT-THE-PURCHASE.
034300     MOVE SPACE TO REJECTED-TRANSACTION-RECORD.
034400     STRING NEW-PURCHASE-RECORD DELIMITED BY "  "
034500            " *** " DELIMITED BY SIZE
034600            NP-REJECT-REASON DELIMITED BY "  "
034700         INTO REJECTED-TRANSACTION-RECORD.
034800     WRITE REJECTED-TRANSACTION-RECORD.
034900     ADD 1 TO RECORDS-REJECTED.
035000
035100 PRINT-TITLE-LINE.
035200     MOVE RUN-DATE-8 TO PRINT-RUN-DATE.
035300     MOVE TITLE-LINE TO PRINTER-RECORD.
035400     WRITE PRINTER-RECORD AFTER ADVANCING TOP-OF-FORM.
035500
035600 PRINT-RUN-SUMMARY.
035700     MOVE RECORDS-READ     TO PRINT-RECORDS-READ.
035800     MOVE RECORDS-POSTED   TO PRINT-RECORDS-POSTED.
035900     MOVE RECORDS-REJECTED TO PRINT-RECORDS-REJECTED.
036000     MOVE SUMMARY-LINE TO PRINTER-RECORD.
036100     WRITE PRINTER-RECORD BEFORE ADVANCING 2.
036200
036300*---------------------------------------------------------
036400* Shared date routines.
036500*---------------------------------------------------------
036600     COPY "PLDATE02.CBL".
