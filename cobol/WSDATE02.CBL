000100*---------------------------------------------------------
000200* WSDATE02.CBL
000300* Shared date working storage for the purchase/conversion
000400* suite.  Holds the run date, a scratch "base date" the
000500* caller loads before PERFORM'ing CALC-CUTOFF-DATE-6-MOS
000600* (see PLDATE02.CBL), and the resulting cutoff date.
000700* 1999-02-11 VRB  Pulled out of CURDAT/DATE05 so TRNPOST1,
000800*                 CNVRUN01 and AVLCUR01 share one copy of
000900*                 the six-months-back logic instead of each
001000*                 growing its own.
001050* 2011-02-22 DKP  Dropped the WS- tag this copybook's fields
001060*                 had picked up and took the COMP clause
001070*                 back off the cutoff work area -- no other
001080*                 copybook in the suite carries either habit.
001090*                 AC-2011-0098.
001100*---------------------------------------------------------
001200 01  RUN-DATE-AREA.
001300     05  CURRENT-DATE-TIME     PIC X(21).
001400     05  RUN-DATE.
001500         10  RUN-DATE-CCYY     PIC 9(4).
001600         10  RUN-DATE-MM       PIC 9(2).
001700         10  RUN-DATE-DD       PIC 9(2).
001800     05  FILLER                   PIC X(07).
001900 01  RUN-DATE-NUM REDEFINES RUN-DATE-AREA.
002000     05  FILLER                   PIC X(21).
002100     05  RUN-DATE-8            PIC 9(8).
002200     05  FILLER                   PIC X(07).
002300
002400 01  CUTOFF-WORK-AREA.
002450     05  BASE-DATE.
002460         10  BASE-CCYY         PIC 9(4).
002470         10  BASE-MM           PIC 9(2).
002480         10  BASE-DD           PIC 9(2).
002500     05  CUTOFF-DATE.
003000         10  CUTOFF-CCYY       PIC 9(4).
003100         10  CUTOFF-MM         PIC 9(2).
003200         10  CUTOFF-DD         PIC 9(2).
003300     05  WORK-MONTHS-TOTAL     PIC S9(7).
003400     05  WORK-YEAR             PIC S9(7).
003500     05  WORK-MONTH            PIC S9(5).
003600     05  LAST-DAY-IN-MONTH     PIC S9(3).
003700     05  DIVIDE-QUOT           PIC S9(7).
003800     05  DIVIDE-REM            PIC S9(7).
003900     05  FILLER                   PIC X(06).
004000 01  CUTOFF-DATE-NUM REDEFINES CUTOFF-WORK-AREA.
004100     05  BASE-DATE-8           PIC 9(8).
004200     05  CUTOFF-DATE-8         PIC 9(8).
004300     05  FILLER                   PIC X(29).
004400
004500 01  DAYS-IN-MONTH-LIST.
004600     05  FILLER    PIC 9(2)  VALUE 31.
004700     05  FILLER    PIC 9(2)  VALUE 28.
004800     05  FILLER    PIC 9(2)  VALUE 31.
004900     05  FILLER    PIC 9(2)  VALUE 30.
005000     05  FILLER    PIC 9(2)  VALUE 31.
005100     05  FILLER    PIC 9(2)  VALUE 30.
005200     05  FILLER    PIC 9(2)  VALUE 31.
005300     05  FILLER    PIC 9(2)  VALUE 31.
005400     05  FILLER    PIC 9(2)  VALUE 30.
005500     05  FILLER    PIC 9(2)  VALUE 31.
005600     05  FILLER    PIC 9(2)  VALUE 30.
005700     05  FILLER    PIC 9(2)  VALUE 31.
005800 01  DAYS-IN-MONTH-TABLE REDEFINES DAYS-IN-MONTH-LIST.
005900     05  DIM-ENTRY  OCCURS 12 TIMES  PIC 9(2).
