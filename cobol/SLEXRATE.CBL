000100*---------------------------------------------------------
000200* SLEXRATE.CBL
000300* FILE-CONTROL entry for the Treasury exchange rate
000400* reference file.  Read-only in every program that COPYs
000500* this member; the file is loaded into the rate table once
000600* at the start of the run.
000700*---------------------------------------------------------
000800     SELECT EXCHANGE-RATES
000900         ASSIGN TO "EXRATES"
001000         ORGANIZATION IS SEQUENTIAL.
