000100*---------------------------------------------------------
000200* FDTRNMST.CBL
000300* Purchase transaction master record.
000400* 1999-03-02 VRB  AMOUNT widened to S9(9)V99 -- the old
000500*                 S9(7)V99 layout some of the early
000600*                 posting test decks used couldn't hold
000700*                 a six-figure purchase.
000750* 2011-06-08 DKP  AMOUNT had picked up a COMP-3 clause
000760*                 somewhere along the way -- nothing else
000770*                 on this file packs a number, so it came
000780*                 back out to plain DISPLAY to match
000790*                 TM-TRANSACTION-DATE, TM-CREATED-AT and
000800*                 everything else on the layout.  AC-2011-0098.
000810*---------------------------------------------------------
000900 FD  TRANSACTION-MASTER
001000     LABEL RECORDS ARE STANDARD.
001100 01  TRANSACTION-MASTER-RECORD.
001200     05  TM-TRANSACTION-ID        PIC X(36).
001300     05  TM-DESCRIPTION           PIC X(50).
001400     05  TM-TRANSACTION-DATE      PIC 9(8).
001500     05  TM-TRANDATE-BRK REDEFINES TM-TRANSACTION-DATE.
001600         10  TM-TRANDATE-CCYY     PIC 9(4).
001700         10  TM-TRANDATE-MM       PIC 9(2).
001800         10  TM-TRANDATE-DD       PIC 9(2).
001900     05  TM-AMOUNT                PIC S9(9)V99.
002000     05  TM-CREATED-AT            PIC 9(8).
002100     05  TM-CREATED-BRK REDEFINES TM-CREATED-AT.
002200         10  TM-CREATED-CCYY      PIC 9(4).
002300         10  TM-CREATED-MM        PIC 9(2).
002400         10  TM-CREATED-DD        PIC 9(2).
002500     05  FILLER                   PIC X(15).
