000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. TRNMNT01.
000300 AUTHOR. V BARTLETT.
000400 INSTALLATION. ACCOUNTING SYSTEMS GROUP.
000500 DATE-WRITTEN. 03/09/99.
000600 DATE-COMPILED.
000700 SECURITY. NONE.
000800*---------------------------------------------------------
000900* Look up, list and delete for the purchase transaction
001000* master.  There is no Add or Change mode here -- records
001100* only get onto this file through TRNPOST1, and nobody at
001200* a CRT should be keying in a posted amount by hand.
001300*
001400* TRANSACTION-MASTER is SEQUENTIAL with no record key, so
001500* "look up" and "list" are both a full scan from the top,
001600* and "delete" is a full scan that copies every record but
001700* the one picked onto TRNMSTN.  Operations promotes TRNMSTN
001800* over TRNMAST in the nightly JCL -- this program does not
001900* do that step itself.
002000*
002100* CHANGE LOG
002200* 03/09/99 VRB 001  Original screen.  Cut down from
002300*                   STCMNT01's Add/Change/Inquire/Delete
002400*                   menu -- Add and Change dropped, see
002500*                   above.
002600* 03/09/99 VRB 002  Y2K -- no date fields displayed here
002700*                   yet, but logged anyway since this
002800*                   program was written the same week as
002900*                   the PLDATE02 fix.  AC-1999-0111.
003000* 08/02/99 RTK 003  Look-up and List were leaving the file
003100*                   positioned at EOF after the first
003200*                   pass, so a second look-up from the menu
003300*                   always came back NOT FOUND.  Added
003400*                   REOPEN-THE-MASTER-FILE to close and
003500*                   reopen INPUT before every scan.
004000* 12/14/99 RTK 004  Added the UPSI-0 switch -- when ON,
004100*                   DISPLAY-ALL-FIELDS also shows the
004200*                   CREATED-AT stamp, which AP wanted for
004300*                   chasing down same-day duplicate entry
004400*                   questions but didn't want cluttering
004500*                   the screen every time.
005000* 05/22/01 DKP 005  Delete was matching on the first 36
005100*                   characters typed whether or not the
005200*                   operator had filled the whole id field
005300*                   with trailing blanks -- ACCEPT-
005400*                   TRANSACTION-ID now pads with SPACE
005500*                   before the compare.
006000* 09/09/03 DKP 006  LIST mode now shows a running count on
006100*                   screen instead of only at the end, so
006200*                   an operator killing a long list doesn't
006300*                   lose track of where they stopped.
007000* 06/30/06 SLM 007  TRANSACTION-MASTER-NEW-RECORD kept in
007100*                   step with FDTRNMST's AMOUNT widening;
007200*                   no procedure changes needed.
007210* 03/03/10 DKP 008  DELETE-MODE lets an operator pick more
007220*                   than one transaction before entering
007230*                   STOP, but REMOVE-TRANSACTION-RECORD was
007240*                   rewriting TRNMSTN off the original
007250*                   TRNMAST on every single delete -- the
007260*                   second and later deletes in one session
007270*                   threw away the first delete the moment
007280*                   operations promoted TRNMSTN.  Deletes are
007290*                   now collected in DELETE-ID-TABLE for
007300*                   the whole DELETE-MODE session and written
007310*                   off in one filtered-copy pass at the end.
007320*                   AC-2010-0056.
007321* 02/22/11 DKP 009  Dropped the WS- tag off the delete-id
007322*                   table and related work areas and took
007323*                   the COMP clause back off RECORDS-LISTED
007324*                   and DELETE-COUNT -- this shop's code
007325*                   doesn't carry either habit anywhere
007326*                   else.  No logic changed.  AC-2011-0098.
007330*---------------------------------------------------------
007400 ENVIRONMENT DIVISION.
007500 CONFIGURATION SECTION.
007600 SPECIAL-NAMES.
007700     C01 IS TOP-OF-FORM
007800     CLASS DIGITS-ONLY IS "0" THRU "9"
007900     UPSI-0 IS WIDE-DISPLAY-SWITCH.
008000 INPUT-OUTPUT SECTION.
008100 FILE-CONTROL.
008200
008300     COPY "SLTRNMST.CBL".
008400
008500     SELECT TRANSACTION-MASTER-NEW
008600         ASSIGN TO "TRNMSTN"
008700         ORGANIZATION IS SEQUENTIAL.
008800
008900 DATA DIVISION.
009000 FILE SECTION.
009100
009200     COPY "FDTRNMST.CBL".
009300
009400 FD  TRANSACTION-MASTER-NEW
009500     LABEL RECORDS ARE STANDARD.
009600 01  TRANSACTION-MASTER-NEW-RECORD.
009700     05  TMN-TRANSACTION-ID       PIC X(36).
009800     05  TMN-DESCRIPTION          PIC X(50).
009900     05  TMN-TRANSACTION-DATE     PIC 9(8).
010000     05  TMN-AMOUNT               PIC S9(9)V99.
010100     05  TMN-CREATED-AT           PIC 9(8).
010200     05  FILLER                   PIC X(15).
010300
010400 WORKING-STORAGE SECTION.
010500
010600 77  MENU-PICK                    PIC 9.
010700     88  MENU-PICK-IS-VALID       VALUES 0 THRU 3.
010800
010900 77  THE-MODE                     PIC X(7).
011000 77  RECORD-FOUND                 PIC X.
011100 77  OK-TO-DELETE                 PIC X.
011200 77  RECORDS-LISTED            PIC S9(7) VALUE ZERO.
011210 77  DELETE-COUNT              PIC S9(3) VALUE ZERO.
011220 77  ID-MATCHED-SW             PIC X VALUE "N".
011230     88  ID-WAS-MATCHED               VALUE "Y".
011240*---------------------------------------------------------
011250* Holds every transaction id confirmed for delete during
011260* one DELETE-MODE session, so the filtered-copy rewrite of
011270* TRNMSTN only has to run once, against the original
011280* TRNMAST, after the operator keys STOP.  AC-2010-0056.
011290*---------------------------------------------------------
011300 01  DELETE-ID-TABLE.
011310     05  DELETE-ID-ENTRY   OCCURS 50 TIMES
011320                              INDEXED BY DEL-INDEX.
011330         10  DELETE-ID         PIC X(36).
011340         10  FILLER               PIC X(04).
011400
011500 01  SEARCH-ID                 PIC X(36).
011600 01  SEARCH-ID-STOP-CHECK REDEFINES SEARCH-ID.
011700     05  SEARCH-ID-FIRST-4     PIC X(4).
011800     05  FILLER                   PIC X(32).
011900
012000 01  MASTER-FILE-EOF-SW        PIC X VALUE "N".
012010     88  MASTER-FILE-EOF                VALUE "Y".
012020
012100 PROCEDURE DIVISION.
012150 PROGRAM-BEGIN.
012200     PERFORM OPENING-PROCEDURE.
012300     PERFORM MAIN-PROCESS.
012400     PERFORM CLOSING-PROCEDURE.
012500
012600 PROGRAM-DONE.
012700     ACCEPT OMITTED. STOP RUN.
012800
012900 OPENING-PROCEDURE.
013000     OPEN INPUT TRANSACTION-MASTER.
013100
013200 CLOSING-PROCEDURE.
013300     CLOSE TRANSACTION-MASTER.
013400
013500 MAIN-PROCESS.
013600     PERFORM GET-MENU-PICK.
013700     PERFORM MAINTAIN-THE-FILE
013800         UNTIL MENU-PICK = 0.
013900
014000*---------------------------------
014100* MENU
014200*---------------------------------
014300 GET-MENU-PICK.
014400     PERFORM DISPLAY-THE-MENU.
014500     PERFORM ACCEPT-MENU-PICK.
014600     PERFORM RE-ACCEPT-MENU-PICK
014700         UNTIL MENU-PICK-IS-VALID.
014800
014900 DISPLAY-THE-MENU.
015000     PERFORM CLEAR-SCREEN.
015100     DISPLAY "    TRANSACTION MASTER -- PLEASE SELECT:".
015200     DISPLAY " ".
015300     DISPLAY "          1.  LOOK UP A TRANSACTION".
015400     DISPLAY "          2.  LIST ALL TRANSACTIONS".
015500     DISPLAY "          3.  DELETE A TRANSACTION".
015600     DISPLAY " ".
015700     DISPLAY "          0.  EXIT".
015800     PERFORM SCROLL-LINE 8 TIMES.
015900
016000 ACCEPT-MENU-PICK.
016100     DISPLAY "YOUR CHOICE (0-3)?".
016200     ACCEPT MENU-PICK.
016300
016400 RE-ACCEPT-MENU-PICK.
016500     DISPLAY "INVALID SELECTION - PLEASE RE-TRY.".
016600     PERFORM ACCEPT-MENU-PICK.
016700
016800 CLEAR-SCREEN.
016900     PERFORM SCROLL-LINE 25 TIMES.
017000
017100 SCROLL-LINE.
017200     DISPLAY " ".
017300
017400 MAINTAIN-THE-FILE.
017500     PERFORM DO-THE-PICK.
017600     PERFORM GET-MENU-PICK.
017700
017800 DO-THE-PICK.
017900     IF MENU-PICK = 1
018000         PERFORM INQUIRE-MODE
018100     ELSE
018200     IF MENU-PICK = 2
018300         PERFORM LIST-MODE
018400     ELSE
018500     IF MENU-PICK = 3
018600         PERFORM DELETE-MODE.
018700
018800*---------------------------------
018900* LOOK UP
019000*---------------------------------
019100 INQUIRE-MODE.
019200     MOVE "DISPLAY" TO THE-MODE.
019300     PERFORM ENTER-TRANSACTION-ID.
019400     PERFORM INQUIRE-RECORDS
019500        UNTIL SEARCH-ID-FIRST-4 = "STOP".
019600
019700 INQUIRE-RECORDS.
019800     PERFORM FIND-TRANSACTION-RECORD.
019900     IF RECORD-FOUND = "Y"
020000         PERFORM DISPLAY-ALL-FIELDS
020100     ELSE
020200         DISPLAY "TRANSACTION NOT FOUND".
020300     PERFORM ENTER-TRANSACTION-ID.
020400
020500*---------------------------------
020600* LIST ALL
020700*---------------------------------
020800 LIST-MODE.
020900     MOVE "LIST" TO THE-MODE.
021000     MOVE ZERO TO RECORDS-LISTED.
021100     PERFORM REOPEN-THE-MASTER-FILE.
021200     PERFORM READ-NEXT-MASTER-RECORD.
021300     PERFORM LIST-ONE-RECORD
021400         UNTIL MASTER-FILE-EOF.
021500     DISPLAY "END OF LIST -- " RECORDS-LISTED
021600             " RECORDS ON FILE".
021700
021800 LIST-ONE-RECORD.
021900     ADD 1 TO RECORDS-LISTED.
022000     DISPLAY "(" RECORDS-LISTED ")".
022100     PERFORM DISPLAY-ALL-FIELDS.
022200     PERFORM READ-NEXT-MASTER-RECORD.
022300
022400*---------------------------------
022500* DELETE
022600*---------------------------------
022700 DELETE-MODE.
022800     MOVE "DELETE" TO THE-MODE.
022810     MOVE ZERO TO DELETE-COUNT.
022900     PERFORM ENTER-TRANSACTION-ID.
023000     PERFORM DELETE-RECORDS
023100        UNTIL SEARCH-ID-FIRST-4 = "STOP".
023110     IF DELETE-COUNT > ZERO
023120         PERFORM REMOVE-TRANSACTION-RECORDS.
023200
023300 DELETE-RECORDS.
023400     PERFORM FIND-TRANSACTION-RECORD.
023500     IF RECORD-FOUND = "Y"
023600         PERFORM DISPLAY-ALL-FIELDS
023700         PERFORM ASK-OK-TO-DELETE
023800         IF OK-TO-DELETE = "Y"
023900             PERFORM ADD-ID-TO-DELETE-TABLE
024000     ELSE
024100         DISPLAY "TRANSACTION NOT FOUND".
024200     PERFORM ENTER-TRANSACTION-ID.
024300
024400 ASK-OK-TO-DELETE.
024500     PERFORM ACCEPT-OK-TO-DELETE.
024600     PERFORM RE-ACCEPT-OK-TO-DELETE
024700        UNTIL OK-TO-DELETE = "Y" OR "N".
024800
024900 ACCEPT-OK-TO-DELETE.
025000     DISPLAY "DELETE THIS TRANSACTION (Y/N)?".
025100     ACCEPT OK-TO-DELETE.
025200     IF OK-TO-DELETE = "y"
025300         MOVE "Y" TO OK-TO-DELETE.
025400     IF OK-TO-DELETE = "n"
025500         MOVE "N" TO OK-TO-DELETE.
025600
025700 RE-ACCEPT-OK-TO-DELETE.
025800     DISPLAY "YOU MUST ENTER YES OR NO".
025900     PERFORM ACCEPT-OK-TO-DELETE.
026000
026100*---------------------------------------------------------
026150* Adds the id just confirmed for delete to the session's
026160* table instead of rewriting TRNMSTN on the spot -- see
026170* the 03/03/10 change log entry.  DELETE-LIST-FULL-SW
026180* is not kept; 50 deletes in one sitting is more than an
026190* operator will key before stopping to think.
026195*---------------------------------------------------------
026200 ADD-ID-TO-DELETE-TABLE.
026210     IF DELETE-COUNT < 50
026220         ADD 1 TO DELETE-COUNT
026230         SET DEL-INDEX TO DELETE-COUNT
026240         MOVE SEARCH-ID TO DELETE-ID (DEL-INDEX)
026250     ELSE
026260         DISPLAY "DELETE LIST FULL -- STOP AND RE-ENTER".
026600
026610*---------------------------------------------------------
026620* Copies every master record except the ones collected in
026630* DELETE-ID-TABLE onto TRANSACTION-MASTER-NEW.  This is
026640* the filtered-copy rewrite described above -- there is no
026650* DELETE verb on a sequential file with no key.  One pass
026660* handles the whole DELETE-MODE session now, so a second
026670* or third delete in the same run can no longer be undone
026680* by a later pass rebuilding TRNMSTN off the untouched
026690* TRNMAST.  AC-2010-0056.
026695*---------------------------------------------------------
026700 REMOVE-TRANSACTION-RECORDS.
026800     OPEN OUTPUT TRANSACTION-MASTER-NEW.
026900     PERFORM REOPEN-THE-MASTER-FILE.
027000     PERFORM READ-NEXT-MASTER-RECORD.
027100     PERFORM COPY-UNLESS-MATCHED
027200         UNTIL MASTER-FILE-EOF.
027300     CLOSE TRANSACTION-MASTER-NEW.
027400     DISPLAY "RECORDS REMOVED -- SEE OPERATIONS TO PROMOTE".
027500     DISPLAY "TRNMSTN OVER TRNMAST.".
027600
027700 COPY-UNLESS-MATCHED.
027710     PERFORM CHECK-IF-ID-IS-MARKED.
027800     IF NOT ID-WAS-MATCHED
027900         MOVE TM-TRANSACTION-ID   TO TMN-TRANSACTION-ID
028000         MOVE TM-DESCRIPTION      TO TMN-DESCRIPTION
028100         MOVE TM-TRANSACTION-DATE TO TMN-TRANSACTION-DATE
028200         MOVE TM-AMOUNT           TO TMN-AMOUNT
028300         MOVE TM-CREATED-AT       TO TMN-CREATED-AT
028400         WRITE TRANSACTION-MASTER-NEW-RECORD.
028500     PERFORM READ-NEXT-MASTER-RECORD.
028510
028520*---------------------------------------------------------
028530* Bounded scan of DELETE-ID-TABLE -- stops at DELETE-COUNT,
028540* not at the table's 50-entry maximum, the same way
028550* CNVRUN01's rate-table lookup works.
028560*---------------------------------------------------------
028570 CHECK-IF-ID-IS-MARKED.
028580     MOVE "N" TO ID-MATCHED-SW.
028590     PERFORM CHECK-ONE-DELETE-ID
028600         VARYING DEL-INDEX FROM 1 BY 1
028610         UNTIL DEL-INDEX > DELETE-COUNT
028620            OR ID-WAS-MATCHED.
028630
028640 CHECK-ONE-DELETE-ID.
028650     IF TM-TRANSACTION-ID = DELETE-ID (DEL-INDEX)
028660         MOVE "Y" TO ID-MATCHED-SW.
028670
028700*---------------------------------------------------------
028800* Routines shared by Look Up, List and Delete
028900*---------------------------------------------------------
029000 ENTER-TRANSACTION-ID.
029100     PERFORM ACCEPT-TRANSACTION-ID.
029200     PERFORM RE-ACCEPT-TRANSACTION-ID
029300         UNTIL SEARCH-ID NOT = SPACE
029400            OR SEARCH-ID-FIRST-4 = "STOP".
029500
029600 ACCEPT-TRANSACTION-ID.
029700     DISPLAY " ".
029800     DISPLAY "ENTER TRANSACTION ID TO " THE-MODE.
029900     DISPLAY "ENTER STOP TO END".
030000     MOVE SPACE TO SEARCH-ID.
030100     ACCEPT SEARCH-ID.
030200
030300 RE-ACCEPT-TRANSACTION-ID.
030400     DISPLAY "TRANSACTION ID MUST BE ENTERED".
030500     PERFORM ACCEPT-TRANSACTION-ID.
030600
030700 REOPEN-THE-MASTER-FILE.
030800     CLOSE TRANSACTION-MASTER.
030900     OPEN INPUT TRANSACTION-MASTER.
031000     MOVE "N" TO MASTER-FILE-EOF-SW.
031100
031200 READ-NEXT-MASTER-RECORD.
031300     READ TRANSACTION-MASTER
031400         AT END MOVE "Y" TO MASTER-FILE-EOF-SW.
031500
031600 FIND-TRANSACTION-RECORD.
031700     PERFORM REOPEN-THE-MASTER-FILE.
031800     MOVE "N" TO RECORD-FOUND.
031900     PERFORM READ-NEXT-MASTER-RECORD.
032000     PERFORM CHECK-ONE-MASTER-RECORD
032100         UNTIL RECORD-FOUND = "Y" OR MASTER-FILE-EOF.
032200
032300 CHECK-ONE-MASTER-RECORD.
032400     IF TM-TRANSACTION-ID = SEARCH-ID
032500         MOVE "Y" TO RECORD-FOUND
032600     ELSE
032700         PERFORM READ-NEXT-MASTER-RECORD.
032800
032900 DISPLAY-ALL-FIELDS.
033000     DISPLAY " ".
033100     DISPLAY "   TRANSACTION ID: " TM-TRANSACTION-ID.
033200     DISPLAY "1. DESCRIPTION:    " TM-DESCRIPTION.
033300     DISPLAY "   TRANS DATE:     " TM-TRANDATE-CCYY "-"
033400             TM-TRANDATE-MM "-" TM-TRANDATE-DD.
033500     DISPLAY "   AMOUNT:         " TM-AMOUNT.
033600     IF WIDE-DISPLAY-SWITCH IS ON
033700         DISPLAY "   CREATED AT:     " TM-CREATED-CCYY "-"
033800                 TM-CREATED-MM "-" TM-CREATED-DD.
033900     DISPLAY " ".
034000
